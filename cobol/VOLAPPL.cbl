000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VOLAPPL.
000300 AUTHOR.        R OKAFOR.
000400 INSTALLATION.  VOLUNTEER CENTER DATA PROCESSING.
000500 DATE-WRITTEN.  06-18-87.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800
000900******************************************************************
001000*  VOLAPPL - VOLUNTEER ASSIGNMENT BATCH ENTRY POINT.             *
001100*                                                                *
001200*  READS THE SERVICE CAPACITY MASTER (SERVICE-FILE) AND THE      *
001300*  VOLUNTEER PREFERENCE FILE (VOLUNTEER-FILE), REJECTS THE RUN   *
001400*  OUTRIGHT IF EITHER IS EMPTY, NORMALIZES EACH VOLUNTEER'S      *
001500*  PREFERENCE LIST AGAINST THE SERVICE MASTER, HANDS BOTH        *
001600*  WORKING-STORAGE TABLES TO VOLGENA FOR THE OPTIMIZATION PASS,  *
001700*  AND WRITES THE ASSIGNMENT DETAIL REPORT (ASSIGNMENT-FILE) AND *
001800*  THE PER-SERVICE CAPACITY CONTROL-BREAK REPORT WITH GRAND      *
001900*  TOTAL (SERVICE-SUMMARY-FILE).  ONE JOB STEP, ONE PASS - NO    *
002000*  RESTART LOGIC AND NO CONCURRENT-RUN GUARD IS NEEDED BEYOND    *
002100*  THAT.  ALL ERROR CONDITIONS ARE DISPLAYED TO SYSOUT.          *
002200******************************************************************
002300*
002400*  CHANGE LOG
002500*  ----------
002600*  06-18-87  R.OKAFOR     ORIGINAL CUT - NAMED VOLASSGN PROJECT
002700*                         AT INTAKE, PROGRAM ID SHORTENED TO
002800*                         VOLAPPL FOR THE PROCLIB MEMBER LIMIT.
002900*  04-02-89  R.OKAFOR     ADDED 100-VALIDATE-NOT-EMPTY - A BLANK
003000*                         ROSTER FILE WAS SILENTLY PRODUCING AN
003100*                         EMPTY REPORT INSTEAD OF FAILING THE JOB.
003200*  08-30-90  R.OKAFOR     SPLIT THE OPTIMIZER OUT TO ITS OWN
003300*                         LOAD MODULE (VOLGENA) SO THE EVOLUTION
003400*                         LOOP COULD BE UNIT TESTED OFF-LINE.
003500*  02-09-94  R.OKAFOR     NORMALIZE STEP NOW DROPS AN UNMATCHED
003600*                         PREFERENCE INSTEAD OF ABENDING THE RUN -
003700*                         REQUEST VA-41, REGIONAL CONSOLIDATION.
003800*  11-20-98  T.MASCARI    Y2K REVIEW - RPT-DATE LITERAL REPLACED,
003900*                         SEE 800-DISPLAY-PROG-DIAG.  NO OTHER
004000*                         DATE FIELDS IN THIS PROGRAM.
004100*  06-23-03  P.LUNDQUIST  WC-MAX-SERVICES/WC-MAX-VOLUNTEERS RAISED,
004200*                         TICKET VC-114 - SEE WSVCTBL, WVOLTBL.
004300*  04-11-07  P.LUNDQUIST  ADDED WS-VOL-DROPPED-PREF-CTR TO THE
004400*                         END-OF-JOB DIAGNOSTIC AFTER AN AUDIT
004500*                         QUESTION ABOUT SILENTLY DROPPED PREFS.
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.   IBM-390.
005200 OBJECT-COMPUTER.   IBM-390.
005300 SPECIAL-NAMES.
005400     C01                     IS TOP-OF-FORM
005500     CLASS NUMERIC-DIGITS    IS '0' THRU '9'
005600     UPSI-0                  ON STATUS IS RERUN-REQUESTED
005700                             OFF STATUS IS NORMAL-RUN.
005800
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200     SELECT SERVICE-FILE        ASSIGN TO UT-S-SVCFILE.
006300     SELECT VOLUNTEER-FILE      ASSIGN TO UT-S-VOLFILE.
006400     SELECT ASSIGNMENT-FILE     ASSIGN TO UT-S-ASGFILE.
006500     SELECT SERVICE-SUMMARY-FILE ASSIGN TO UT-S-SUMFILE.
006600
006700
006800 DATA DIVISION.
006900
007000 FILE SECTION.
007100
007200 FD  SERVICE-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 34 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SVC-FILE-RECORD.
007800
007900 01  SVC-FILE-RECORD                  PIC X(34).
008000
008100 FD  VOLUNTEER-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 342 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS VOL-FILE-RECORD.
008700
008800 01  VOL-FILE-RECORD                  PIC X(342).
008900
009000 FD  ASSIGNMENT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 76 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS ASG-FILE-RECORD.
009600
009700 01  ASG-FILE-RECORD                  PIC X(76).
009800
009900 FD  SERVICE-SUMMARY-FILE
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 38 CHARACTERS
010300     BLOCK CONTAINS 0 RECORDS
010400     DATA RECORD IS SUM-FILE-RECORD.
010500
010600 01  SUM-FILE-RECORD                  PIC X(38).
010700
010800
010900 WORKING-STORAGE SECTION.
011000
011100 01  PROGRAM-INDICATOR-SWITCHES.
011200     05  WS-RUN-REJECTED-SW           PIC X(03) VALUE 'NO '.
011300         88  RUN-REJECTED                       VALUE 'YES'.
011400     05  WS-SVC-DATA-OK-SW            PIC X(03) VALUE 'YES'.
011500         88  SVC-DATA-OK                        VALUE 'YES'.
011600     05  WS-VOL-DATA-OK-SW            PIC X(03) VALUE 'YES'.
011700         88  VOL-DATA-OK                        VALUE 'YES'.
011800     05  WS-PREF-FOUND-SW             PIC X(03) VALUE SPACES.
011900         88  PREF-FOUND                         VALUE 'YES'.
012000         88  PREF-NOT-FOUND                     VALUE 'NO '.
012050     05  FILLER                       PIC X(04).
012100
012200     COPY WSVCTBL.
012300     COPY WVOLTBL.
012400     COPY WBSTTBL.
012500
012600 01  WS-ACCUMULATORS.
012700     05  WS-NORM-PREF-CTR             PIC 9(02) COMP.
012800     05  WS-SVC-TOTAL-ASSIGNED        PIC 9(05) COMP VALUE ZERO.
012900     05  WS-ASG-LINES-WRITTEN         PIC 9(05) COMP VALUE ZERO.
012950     05  FILLER                       PIC X(04).
013000
013100 01  ERROR-MESSAGE-EL                 PIC X(60).
013200
013300 01  DISPLAY-LINE.
013400     05  DISP-MESSAGE                 PIC X(45).
013500     05  DISP-VALUE                   PIC ZZZZ9.
013550     05  FILLER                       PIC X(04).
013600
013700
013800 PROCEDURE DIVISION.
013900
014000 000-MAINLINE SECTION.
014100
014200     OPEN INPUT  SERVICE-FILE
014300               VOLUNTEER-FILE.
014400     PERFORM 200-LOAD-SERVICE-MASTER THRU 200-EXIT.
014500     PERFORM 300-LOAD-VOLUNTEER-FILE THRU 300-EXIT.
014600     PERFORM 100-VALIDATE-NOT-EMPTY  THRU 100-EXIT.
014700     IF RUN-REJECTED
014800        PERFORM 900-ABEND-NO-OUTPUT THRU 900-EXIT
014900     ELSE
015000        OPEN OUTPUT ASSIGNMENT-FILE
015100                    SERVICE-SUMMARY-FILE
015200        PERFORM 400-RUN-OPTIMIZER THRU 400-EXIT
015300        PERFORM 700-WRITE-ASSIGNMENT-FILE THRU 700-EXIT
015400        PERFORM 750-WRITE-SERVICE-SUMMARY THRU 750-EXIT
015500        PERFORM 760-WRITE-SUMMARY-GRAND-TOTAL THRU 760-EXIT
015600        CLOSE ASSIGNMENT-FILE
015700              SERVICE-SUMMARY-FILE.
015800     PERFORM 800-DISPLAY-PROG-DIAG THRU 800-EXIT.
015900     CLOSE SERVICE-FILE
016000           VOLUNTEER-FILE.
016100     IF RUN-REJECTED
016200        MOVE 16 TO RETURN-CODE
016300     ELSE
016400        MOVE ZERO TO RETURN-CODE.
016500     GOBACK.
016600
016700
016800 100-VALIDATE-NOT-EMPTY.
016900
017000*    REJECT THE RUN - NO OUTPUT FILES ARE EVEN OPENED - IF EITHER
017100*    INPUT TABLE CAME BACK EMPTY.  THE ORDER MATTERS: BOTH FILES
017200*    ARE ALREADY FULLY LOADED AND NORMALIZED BY THIS POINT, SO
017300*    THE CHECK HAPPENS AFTER LOAD, BEFORE THE OPTIMIZER IS EVER
017400*    INVOKED.
017500     IF WS-SVC-COUNT IS EQUAL TO ZERO
017600        DISPLAY '** ERROR **  SERVICE-FILE YIELDED ZERO RECORDS'
017700        MOVE 'YES' TO WS-RUN-REJECTED-SW
017800     END-IF.
017900     IF WS-VOL-COUNT IS EQUAL TO ZERO
018000        DISPLAY '** ERROR **  VOLUNTEER-FILE YIELDED ZERO RECORDS'
018100        MOVE 'YES' TO WS-RUN-REJECTED-SW
018200     END-IF.
018300
018400 100-EXIT.
018500     EXIT.
018600
018700
018800 200-LOAD-SERVICE-MASTER.
018900
019000     MOVE 'NO ' TO WS-SVC-EOF-SW.
019100     PERFORM 210-READ-SERVICE-RECORD THRU 210-EXIT.
019200     PERFORM 220-CHECK-AND-ADD-SERVICE THRU 220-EXIT
019300         UNTIL SVC-EOF.
019400
019500 200-EXIT.
019600     EXIT.
019700
019800
019900 210-READ-SERVICE-RECORD.
020000
020100     READ SERVICE-FILE INTO WS-SVC-FILE-REC
020150         AT END  MOVE 'YES' TO WS-SVC-EOF-SW,
020175                 GO TO 210-EXIT.
020300     ADD 1 TO WS-SVC-READ-CTR.
020400
020500 210-EXIT.
020600     EXIT.
020700
020800
020900 220-CHECK-AND-ADD-SERVICE.
021000
021100     MOVE 'YES' TO WS-SVC-DATA-OK-SW.
021200     IF SVC-CAPACITY-IN-N IS NOT NUMERIC
021300        MOVE 'NO ' TO WS-SVC-DATA-OK-SW
021400        MOVE '** ERROR **  SERVICE CAPACITY NOT NUMERIC - '
021500             TO ERROR-MESSAGE-EL
021600        DISPLAY ERROR-MESSAGE-EL
021700        DISPLAY SVC-NAME-IN
021800     END-IF.
021900     IF SVC-DATA-OK AND WS-SVC-COUNT IS LESS THAN WC-MAX-SERVICES
022000        ADD 1 TO WS-SVC-COUNT
022100        SET SVC-IDX TO WS-SVC-COUNT
022200        MOVE SVC-NAME-IN       TO SVT-NAME (SVC-IDX)
022300        MOVE SVC-CAPACITY-IN-N TO SVT-CAPACITY (SVC-IDX)
022400        MOVE ZERO              TO SVT-ASSIGNED-COUNT (SVC-IDX)
022500        MOVE 'N'               TO SVT-CAP-SW (SVC-IDX)
022600     END-IF.
022700     PERFORM 210-READ-SERVICE-RECORD THRU 210-EXIT.
022800
022900 220-EXIT.
023000     EXIT.
023100
023200
023300 300-LOAD-VOLUNTEER-FILE.
023400
023500     MOVE 'NO ' TO WS-VOL-EOF-SW.
023600     PERFORM 310-READ-VOLUNTEER-RECORD THRU 310-EXIT.
023700     PERFORM 320-CHECK-AND-ADD-VOLUNTEER THRU 320-EXIT
023800         UNTIL VOL-EOF.
023900
024000 300-EXIT.
024100     EXIT.
024200
024300
024400 310-READ-VOLUNTEER-RECORD.
024500
024600     READ VOLUNTEER-FILE INTO WS-VOL-FILE-REC
024650         AT END  MOVE 'YES' TO WS-VOL-EOF-SW,
024675                 GO TO 310-EXIT.
024800     ADD 1 TO WS-VOL-READ-CTR.
024900
025000 310-EXIT.
025100     EXIT.
025200
025300
025400 320-CHECK-AND-ADD-VOLUNTEER.
025500
025600     MOVE 'YES' TO WS-VOL-DATA-OK-SW.
025700     IF VOL-PREF-COUNT-IN-N IS NOT NUMERIC
025800        MOVE 'NO ' TO WS-VOL-DATA-OK-SW
025900        DISPLAY '** ERROR **  PREFERENCE COUNT NOT NUMERIC - '
026000        DISPLAY VOL-ID-IN
026100     END-IF.
026200     IF VOL-DATA-OK AND WS-VOL-COUNT IS LESS THAN WC-MAX-VOLUNTEERS
026300        ADD 1 TO WS-VOL-COUNT
026400        SET VOL-IDX TO WS-VOL-COUNT
026500        MOVE VOL-ID-IN     TO VLT-ID (VOL-IDX)
026600        MOVE VOL-NAME-IN   TO VLT-NAME (VOL-IDX)
026700        PERFORM 330-NORMALIZE-ONE-VOLUNTEER THRU 330-EXIT
026800     END-IF.
026900     PERFORM 310-READ-VOLUNTEER-RECORD THRU 310-EXIT.
027000
027100 320-EXIT.
027200     EXIT.
027300
027400
027500 330-NORMALIZE-ONE-VOLUNTEER.
027600
027700*    WALK THE RAW PREFERENCE NAMES IN RANK ORDER, RESOLVE EACH
027800*    ONE AGAINST WS-SVC-TABLE, AND KEEP ONLY THE ONES THAT ARE
027900*    STILL ON THE MASTER - IN THE SAME RELATIVE ORDER.  A NAME
028000*    NOT FOUND ON THE MASTER IS SILENTLY DROPPED (NOT AN ERROR).
028100     MOVE ZERO TO WS-NORM-PREF-CTR.
028200     MOVE ZERO   TO VLT-PREF-SVC-IDX (VOL-IDX, 1)
028300                    VLT-PREF-SVC-IDX (VOL-IDX, 2)
028400                    VLT-PREF-SVC-IDX (VOL-IDX, 3)
028500                    VLT-PREF-SVC-IDX (VOL-IDX, 4)
028600                    VLT-PREF-SVC-IDX (VOL-IDX, 5)
028700                    VLT-PREF-SVC-IDX (VOL-IDX, 6)
028800                    VLT-PREF-SVC-IDX (VOL-IDX, 7)
028900                    VLT-PREF-SVC-IDX (VOL-IDX, 8)
029000                    VLT-PREF-SVC-IDX (VOL-IDX, 9)
029100                    VLT-PREF-SVC-IDX (VOL-IDX, 10).
029200     IF VOL-PREF-COUNT-IN-N IS GREATER THAN ZERO
029300        PERFORM 335-NORMALIZE-ONE-PREF THRU 335-EXIT
029400           VARYING PRF-IDX-IN FROM 1 BY 1
029500           UNTIL PRF-IDX-IN IS GREATER THAN VOL-PREF-COUNT-IN-N
029600     END-IF.
029700     MOVE WS-NORM-PREF-CTR TO VLT-PREF-COUNT (VOL-IDX).
029800
029900 330-EXIT.
030000     EXIT.
030100
030200
030300 335-NORMALIZE-ONE-PREF.
030400
030500     MOVE SPACES TO WS-PREF-FOUND-SW.
030600     SET SVC-IDX-2 TO 1.
030700     SEARCH WS-SVC-ENTRY VARYING SVC-IDX-2
030800         AT END
030900             MOVE 'NO ' TO WS-PREF-FOUND-SW
031000             ADD 1 TO WS-VOL-DROPPED-PREF-CTR
031100         WHEN SVT-NAME (SVC-IDX-2) IS EQUAL TO
031200                         VOL-PREF-NAME-IN (PRF-IDX-IN)
031300             MOVE 'YES' TO WS-PREF-FOUND-SW.
031400     IF PREF-FOUND
031500        ADD 1 TO WS-NORM-PREF-CTR
031600        MOVE SVC-IDX-2 TO VLT-PREF-SVC-IDX (VOL-IDX,
031700                                             WS-NORM-PREF-CTR)
031800     END-IF.
031900
032000 335-EXIT.
032100     EXIT.
032200
032300
032400 400-RUN-OPTIMIZER.
032500
032600*    ONE JOB STEP, ONE PROGRAM INSTANCE, ONE CALL - THE
032700*    SINGLE-RUN-AT-A-TIME GUARD IS INHERENT AND NEEDS NO LOCK.
032800     CALL 'VOLGENA' USING WS-SVC-TABLE
032900                          WS-VOL-TABLE
033000                          WS-GA-CONTROLS
033100                          WS-BEST-RESULT.
033200     IF GA-RUN-USED-FALLBACK
033300        DISPLAY 'VOLGENA REPORTS FALLBACK ASSIGNMENT WAS USED'
033400     END-IF.
033500
033600 400-EXIT.
033700     EXIT.
033800
033900
034000 700-WRITE-ASSIGNMENT-FILE.
034100
034200*    ONE LINE PER VOLUNTEER, IN VOLUNTEER-FILE ORDER - NO
034300*    CONTROL BREAKS IN THIS FILE, DETAIL ONLY.
034400     PERFORM 710-WRITE-ONE-ASSIGNMENT THRU 710-EXIT
034500         VARYING VOL-IDX FROM 1 BY 1
034600         UNTIL VOL-IDX IS GREATER THAN WS-VOL-COUNT.
034700
034800 700-EXIT.
034900     EXIT.
035000
035100
035200 710-WRITE-ONE-ASSIGNMENT.
035300
035400     MOVE SPACES           TO WS-ASG-FILE-REC.
035500     MOVE VLT-ID (VOL-IDX)   TO ASG-VOL-ID-OUT.
035600     MOVE VLT-NAME (VOL-IDX) TO ASG-VOL-NAME-OUT.
035700     IF BRT-SVC-IDX (VOL-IDX) IS GREATER THAN ZERO
035800        SET SVC-IDX TO BRT-SVC-IDX (VOL-IDX)
035900        MOVE SVT-NAME (SVC-IDX) TO ASG-SVC-NAME-OUT
036000     ELSE
036100        MOVE SPACES TO ASG-SVC-NAME-OUT
036200     END-IF.
036300     MOVE BRT-PREF-RANK (VOL-IDX) TO ASG-PREF-RANK-OUT.
036400     MOVE BRT-COST (VOL-IDX)      TO ASG-COST-OUT.
036500     WRITE ASG-FILE-RECORD FROM WS-ASG-FILE-REC.
036600     ADD 1 TO WS-ASG-LINES-WRITTEN.
036700
036800 710-EXIT.
036900     EXIT.
037000
037100
037200 750-WRITE-SERVICE-SUMMARY.
037300
037400*    ONE LINE PER SERVICE, IN SERVICE-FILE ORDER - THIS IS THE
037500*    CONTROL-BREAK TOTAL REPORT.  THE FINAL ASSIGNED COUNT PER
037600*    SERVICE CAME BACK FROM VOLGENA ALREADY ACCUMULATED ON
037700*    SVT-ASSIGNED-COUNT DURING ITS LAST VALIDATION WALK.
037800     MOVE ZERO TO WS-SUM-GRAND-ASSIGNED
037900                  WS-SUM-GRAND-CAPACITY.
038000     PERFORM 755-WRITE-ONE-SUMMARY-LINE THRU 755-EXIT
038100         VARYING SVC-IDX FROM 1 BY 1
038200         UNTIL SVC-IDX IS GREATER THAN WS-SVC-COUNT.
038300
038400 750-EXIT.
038500     EXIT.
038600
038700
038800 755-WRITE-ONE-SUMMARY-LINE.
038900
039000     MOVE SPACES TO WS-SUM-FILE-REC.
039100     MOVE SVT-NAME (SVC-IDX)           TO SUM-SVC-NAME-OUT.
039200     MOVE SVT-ASSIGNED-COUNT (SVC-IDX) TO SUM-ASSIGNED-COUNT-OUT.
039300     MOVE SVT-CAPACITY (SVC-IDX)       TO SUM-CAPACITY-OUT.
039400     WRITE SUM-FILE-RECORD FROM WS-SUM-FILE-REC.
039500     ADD SVT-ASSIGNED-COUNT (SVC-IDX) TO WS-SUM-GRAND-ASSIGNED.
039600     ADD SVT-CAPACITY (SVC-IDX)       TO WS-SUM-GRAND-CAPACITY.
039700
039800 755-EXIT.
039900     EXIT.
040000
040100
040200 760-WRITE-SUMMARY-GRAND-TOTAL.
040300
040400*    GRAND-TOTAL LINE - SUM-ASSIGNED-COUNT-OUT HERE MUST TIE TO
040500*    THE COUNT OF NON-BLANK ASSIGNMENT-FILE LINES; SUM-CAPACITY-OUT
040600*    TIES TO THE SUM OF ALL SVC-CAPACITY VALUES ON THE MASTER.
040700     MOVE SPACES TO WS-SUM-FILE-REC.
040800     MOVE 'TOTAL'                  TO SUM-SVC-NAME-OUT.
040900     MOVE WS-SUM-GRAND-ASSIGNED    TO SUM-ASSIGNED-COUNT-OUT.
041000     MOVE WS-SUM-GRAND-CAPACITY    TO SUM-CAPACITY-OUT.
041100     WRITE SUM-FILE-RECORD FROM WS-SUM-FILE-REC.
041200
041300 760-EXIT.
041400     EXIT.
041500
041600
041700 800-DISPLAY-PROG-DIAG.
041800
041900     DISPLAY '****     VOLAPPL RUNNING    ****'.
042000     MOVE 'SERVICE MASTER RECORDS READ                  ' TO
042100          DISP-MESSAGE.
042200     MOVE WS-SVC-READ-CTR TO DISP-VALUE.
042300     DISPLAY DISPLAY-LINE.
042400     MOVE 'VOLUNTEER RECORDS READ                       ' TO
042500          DISP-MESSAGE.
042600     MOVE WS-VOL-READ-CTR TO DISP-VALUE.
042700     DISPLAY DISPLAY-LINE.
042800     MOVE 'PREFERENCE LINES DROPPED (SVC NOT ON MASTER) ' TO
042900          DISP-MESSAGE.
043000     MOVE WS-VOL-DROPPED-PREF-CTR TO DISP-VALUE.
043100     DISPLAY DISPLAY-LINE.
043200     MOVE 'ASSIGNMENT LINES WRITTEN                     ' TO
043300          DISP-MESSAGE.
043400     MOVE WS-ASG-LINES-WRITTEN TO DISP-VALUE.
043500     DISPLAY DISPLAY-LINE.
043600     DISPLAY '****     VOLAPPL EOJ        ****'.
043700
043800 800-EXIT.
043900     EXIT.
044000
044100
044200 900-ABEND-NO-OUTPUT.
044300
044400*    NO OUTPUT FILE IS EVER OPENED ON THIS PATH - THE RUN FAILS
044500*    LOUDLY AND THE JOB STEP CONDITION CODE REFLECTS IT.
044600     DISPLAY '** RUN REJECTED **  NO ASSIGNMENT OR SUMMARY '
044700             'FILE WAS PRODUCED THIS RUN'.
044800
044900 900-EXIT.
045000     EXIT.
