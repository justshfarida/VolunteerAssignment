000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    VOLGENA.
000300 AUTHOR.        R OKAFOR.
000400 INSTALLATION.  VOLUNTEER CENTER DATA PROCESSING.
000500 DATE-WRITTEN.  08-30-90.
000600 DATE-COMPILED.
000700 SECURITY.      NONE.
000800******************************************************************
000900*                                                                *
001000*  VOLGENA  --  VOLUNTEER ASSIGNMENT OPTIMIZER - EVOLUTION PASS  *
001100*                                                                *
001200*  LOAD MODULE CALLED BY VOLAPPL AFTER THE SERVICE MASTER AND    *
001300*  VOLUNTEER ROSTER ARE LOADED AND NORMALIZED.  BUILDS A         *
001400*  STARTING POPULATION OF CANDIDATE ASSIGNMENT SETS BY A GREEDY  *
001500*  FIRST-FIT-ON-PREFERENCE CONSTRUCTION, THEN EVOLVES THEM BY    *
001600*  ELITISM, RANDOM SELECTION OUT OF THE TOP FIFTH OF THE         *
001700*  POPULATION, AND PER-VOLUNTEER COIN-FLIP CROSSOVER, FOR UP TO  *
001800*  500 GENERATIONS OR UNTIL 50 GENERATIONS PASS WITH NO          *
001900*  IMPROVEMENT.  NO MUTATION STEP IS USED - NONE WAS EVER        *
002000*  SPECIFIED FOR THIS JOB, JUST SELECTION AND CROSSOVER.  THE    *
002100*  RETAINED BEST CANDIDATE IS VALIDATED AGAINST SERVICE          *
002200*  CAPACITY BEFORE RETURN; IF IT SOMEHOW OVERBOOKED A SERVICE,   *
002300*  ONE MORE GREEDY CANDIDATE IS BUILT AND SUBSTITUTED RATHER     *
002400*  THAN HANDING VOLAPPL A BAD ASSIGNMENT SET.                    *
002500*                                                                *
002600*  MAINTENANCE LOG                                               *
002700*  ---------------                                               *
002800*  08-30-90  R.OKAFOR     ORIGINAL CUT - SPLIT OUT OF VOLAPPL SO *
002900*                         THE EVOLUTION LOOP COULD BE UNIT       *
003000*                         TESTED OFF-LINE AGAINST A FIXED SEED   *
003100*  03-14-91  R.OKAFOR     ADDED THE STAGNATION COUNTER, REQUEST  *
003200*                         FROM WINTER DRIVE RERUN - JOB WAS      *
003300*                         BURNING ALL 500 GENERATIONS EVERY TIME *
003400*  07-02-93  R.OKAFOR     GREEDY BUILD NOW FALLS THROUGH TO ANY  *
003500*                         SERVICE WITH ROOM WHEN NO PREFERRED    *
003600*                         SERVICE HAS CAPACITY LEFT, INSTEAD OF  *
003700*                         LEAVING THE VOLUNTEER UNASSIGNED       *
003800*  02-09-94  R.OKAFOR     ELITE SIZE NOW COMPUTED FROM           *
003900*                         WC-POPULATION-SIZE INSTEAD OF A HARD   *
004000*                         CODED 20, TICKET VA-41                 *
004100*  11-20-98  T.MASCARI    Y2K REVIEW - NO DATE FIELDS ANYWHERE   *
004200*                         IN THIS PROGRAM, NO CHANGE REQUIRED    *
004300*  06-23-03  P.LUNDQUIST  RAISED POPULATION ARRAYS TO MATCH THE  *
004400*                         300-VOLUNTEER / 50-SERVICE CEILING IN  *
004500*                         WVOLTBL/WSVCTBL, TICKET VC-114         *
004600*  04-11-07  P.LUNDQUIST  ADDED 600-VALIDATE-BEST AFTER AN       *
004700*                         AUDIT FINDING ON A HAND-CHECKED RUN -  *
004800*                         EVOLUTION HAD NEVER ACTUALLY PRODUCED  *
004900*                         AN OVERBOOKED SERVICE BUT NOTHING WAS  *
005000*                         PROVING IT COULD NOT, SO THE FALLBACK  *
005100*                         GUARD WAS ADDED AS CHEAP INSURANCE     *
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER. IBM-390.
005600 OBJECT-COMPUTER. IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS NUMERIC-DIGITS IS '0' THRU '9'
006000     UPSI-0 ON STATUS IS RERUN-REQUESTED
006100             OFF STATUS IS NORMAL-RUN.
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400******************************************************************
006500*    PROGRAM SWITCHES                                            *
006600******************************************************************
006700 01  WS-PROGRAM-SWITCHES.
006800     05  WS-FOUND-ROOM-SW         PIC X(03) VALUE 'NO '.
006900         88  FOUND-ROOM                      VALUE 'YES'.
007000     05  WS-RANK-FOUND-SW         PIC X(03) VALUE 'NO '.
007100         88  RANK-FOUND                      VALUE 'YES'.
007200     05  WS-VALID-SW              PIC X(03) VALUE 'YES'.
007300         88  BEST-IS-VALID                   VALUE 'YES'.
007400         88  BEST-IS-INVALID                 VALUE 'NO '.
007500     05  FILLER                   PIC X(04).
007600******************************************************************
007700*    WORKING SUBSCRIPTS - PLAIN COMP FIELDS, SAME HABIT AS       *
007800*    THIS PROGRAM'S ORIGINAL SUB-A RATHER THAN INDEXED-BY/SET,   *
007900*    SINCE NONE OF THESE TABLE WALKS USE THE SEARCH VERB         *
008000******************************************************************
008100 01  WS-SUBSCRIPTS.
008200     05  SUB-V                    PIC S9(08) COMP SYNC VALUE ZERO.
008300*            CURRENT VOLUNTEER SUBSCRIPT.
008400     05  SUB-S                    PIC S9(08) COMP SYNC VALUE ZERO.
008500*            CURRENT SERVICE SUBSCRIPT.
008600     05  SUB-PR                   PIC S9(08) COMP SYNC VALUE ZERO.
008700*            CURRENT PREFERENCE-SLOT SUBSCRIPT (1 THRU 10).
008800     05  SUB-P                    PIC S9(08) COMP SYNC VALUE ZERO.
008900*            CURRENT POPULATION-MEMBER SUBSCRIPT.
009000     05  SUB-N                    PIC S9(08) COMP SYNC VALUE ZERO.
009100*            CURRENT NEXT-GENERATION-MEMBER SUBSCRIPT.
009200     05  SUB-R                    PIC S9(08) COMP SYNC VALUE ZERO.
009300*            CURRENT RANK-TABLE SUBSCRIPT.
009400     05  SUB-K                    PIC S9(08) COMP SYNC VALUE ZERO.
009500*            INNER-LOOP SUBSCRIPT FOR THE BUBBLE SORT PASS.
009600     05  FILLER                   PIC X(04).
009700******************************************************************
009800*    SCRATCH CANDIDATE - ONE ASSIGNMENT SET UNDER CONSTRUCTION,  *
009900*    EITHER BY THE GREEDY BUILD OR BY CROSSOVER, BEFORE IT IS    *
010000*    EVALUATED AND FILED AWAY INTO A POPULATION SLOT             *
010100******************************************************************
010200 01  WS-BUILD-AREA.
010300     05  WS-BUILD-COST            PIC 9(09) COMP VALUE ZERO.
010400     05  WS-BUILD-ENTRY OCCURS 300 TIMES.
010500         10  WS-BUILD-ASG-SVC-IDX PIC 9(03) COMP VALUE ZERO.
010600     05  FILLER                   PIC X(04).
010700******************************************************************
010800*    RUNNING BEST - THE RETAINED CANDIDATE CARRIED FORWARD AS    *
010900*    THE SOLE MEMBER OF ELITISM, GENERATION TO GENERATION        *
011000******************************************************************
011100 01  WS-RUNNING-BEST-AREA.
011200     05  WS-RB-COST               PIC 9(09) COMP VALUE ZERO.
011300     05  WS-RB-ENTRY OCCURS 300 TIMES.
011400         10  WS-RB-ASG-SVC-IDX    PIC 9(03) COMP VALUE ZERO.
011500     05  FILLER                   PIC X(04).
011600******************************************************************
011700*    POPULATION - WC-POPULATION-SIZE CANDIDATES, EACH A FULL     *
011800*    ASSIGNMENT SET PLUS ITS FITNESS COST                        *
011900******************************************************************
012000 01  WS-POPULATION-AREA.
012100     05  WS-POP-CANDIDATE OCCURS 100 TIMES.
012200         10  POP-COST             PIC 9(09) COMP VALUE ZERO.
012300         10  POP-ENTRY OCCURS 300 TIMES.
012400             15  POP-ASG-SVC-IDX  PIC 9(03) COMP VALUE ZERO.
012500         10  FILLER               PIC X(04).
012600     05  FILLER                   PIC X(04).
012700******************************************************************
012800*    NEXT GENERATION - BUILT ALONGSIDE THE CURRENT POPULATION,   *
012900*    THEN COPIED OVER IT ONCE A FULL GENERATION IS READY         *
013000******************************************************************
013100 01  WS-NEXT-GEN-AREA.
013200     05  WS-NXT-CANDIDATE OCCURS 100 TIMES.
013300         10  NXT-COST             PIC 9(09) COMP VALUE ZERO.
013400         10  NXT-ENTRY OCCURS 300 TIMES.
013500             15  NXT-ASG-SVC-IDX  PIC 9(03) COMP VALUE ZERO.
013600         10  FILLER               PIC X(04).
013700     05  FILLER                   PIC X(04).
013800******************************************************************
013900*    RANK TABLE - POPULATION SUBSCRIPTS SORTED ASCENDING BY      *
014000*    COST, REBUILT EVERY GENERATION, USED ONLY TO PICK PARENTS   *
014100*    OUT OF THE TOP WC-ELITE-SIZE ENTRIES                        *
014200******************************************************************
014300 01  WS-RANK-TABLE.
014400     05  WS-RANK-ENTRY OCCURS 100 TIMES.
014500         10  RNK-POP-IDX          PIC S9(08) COMP SYNC VALUE ZERO.
014600         10  RNK-COST             PIC 9(09) COMP VALUE ZERO.
014700         10  FILLER               PIC X(03).
014800     05  FILLER                   PIC X(04).
014900******************************************************************
015000*    TEMPORARY PER-SERVICE COUNT - RESET AND WALKED ONCE FOR     *
015100*    EACH CANDIDATE BUILT OR VALIDATED, NEVER CARRIED BETWEEN    *
015200*    CANDIDATES                                                  *
015300******************************************************************
015400 01  WS-TEMP-SVC-COUNT-TABLE.
015500     05  WS-TMP-SVC-ENTRY OCCURS 50 TIMES PIC 9(04) COMP
015600                                           VALUE ZERO.
015700     05  FILLER                   PIC X(04).
015800******************************************************************
015900*    PARK-MILLER MINIMAL-STANDARD RANDOM NUMBER GENERATOR -      *
016000*    THIS COMPILER HAS NO RANDOM-NUMBER INTRINSIC, SO THE        *
016100*    GENERATOR IS WRITTEN IN-HOUSE.  MODULUS 2**31-1, MULTIPLIER *
016200*    16807 - THE SAME CONSTANTS PUBLISHED FOR THIS METHOD.       *
016300******************************************************************
016400 01  WS-RANDOM-AREA.
016500     05  WS-RANDOM-SEED           PIC S9(09) COMP VALUE 123457.
016600*            ANY NONZERO STARTING SEED WORKS - THIS VALUE WAS
016700*            THE ONE USED ON THE ORIGINAL WINTER DRIVE TEST RUN
016800*            AND HAS BEEN LEFT ALONE SO RERUNS STAY REPRODUCIBLE.
016900     05  WC-RANDOM-MULTIPLIER     PIC S9(09) COMP VALUE 16807.
017000     05  WC-RANDOM-MODULUS        PIC S9(09) COMP
017100                                  VALUE 2147483647.
017200     05  WS-RANDOM-PRODUCT        PIC S9(18) COMP VALUE ZERO.
017300     05  WS-RANDOM-DISCARD-Q      PIC S9(09) COMP VALUE ZERO.
017400     05  WS-RANDOM-RANGE-N        PIC 9(05) COMP VALUE ZERO.
017500     05  WS-RANDOM-DISCARD-Q2     PIC 9(05) COMP VALUE ZERO.
017600     05  WS-RANDOM-RESULT         PIC 9(05) COMP VALUE ZERO.
017700     05  FILLER                   PIC X(04).
017800******************************************************************
017900*    GENERAL WORK FIELDS                                         *
018000******************************************************************
018100 01  WS-GA-WORK-FIELDS.
018200     05  WS-GENERATION-NO         PIC 9(03) COMP VALUE ZERO.
018300     05  WS-STAGNATION-CTR        PIC 9(02) COMP VALUE ZERO.
018400     05  WS-BEST-POP-IDX          PIC S9(08) COMP SYNC VALUE ZERO.
018500     05  WS-PARENT-1-IDX          PIC S9(08) COMP SYNC VALUE ZERO.
018600     05  WS-PARENT-2-IDX          PIC S9(08) COMP SYNC VALUE ZERO.
018700     05  WS-SELECTED-PARENT-IDX   PIC S9(08) COMP SYNC VALUE ZERO.
018800     05  WS-CROSS-CHOICE          PIC 9(03) COMP VALUE ZERO.
018900     05  WS-ASSIGNED-SVC-IDX      PIC 9(03) COMP VALUE ZERO.
019000     05  WS-FOUND-RANK            PIC 9(02) COMP VALUE ZERO.
019100     05  WS-ONE-COST              PIC 9(04) COMP VALUE ZERO.
019200     05  WS-RANK-MINUS-1          PIC S9(04) COMP VALUE ZERO.
019300     05  WS-SWAP-POP-IDX          PIC S9(08) COMP SYNC VALUE ZERO.
019400     05  WS-SWAP-COST             PIC 9(09) COMP VALUE ZERO.
019500     05  FILLER                   PIC X(04).
019600 LINKAGE SECTION.
019700     COPY WSVCTBL.
019800     COPY WVOLTBL.
019900     COPY WBSTTBL.
020000******************************************************************
020100 PROCEDURE DIVISION USING WS-SVC-TABLE
020200                           WS-VOL-TABLE
020300                           WS-GA-CONTROLS
020400                           WS-BEST-RESULT.
020500 000-MAIN-ENTRY SECTION.
020600     PERFORM 010-INITIALIZE-CONSTANTS THRU 010-EXIT.
020700     PERFORM 310-INIT-POPULATION THRU 310-EXIT.
020800     PERFORM 420-SELECT-BEST-OF-POPULATION THRU 420-EXIT.
020900     PERFORM 425-COPY-POP-TO-RUNNING-BEST THRU 425-EXIT.
021000     PERFORM 500-EVOLVE-GENERATIONS THRU 500-EXIT.
021100     PERFORM 600-VALIDATE-BEST THRU 600-EXIT.
021200     PERFORM 650-ACCUMULATE-SERVICE-COUNTS THRU 650-EXIT.
021300     PERFORM 800-BUILD-FINAL-RESULT THRU 800-EXIT.
021400     GOBACK.
021500 000-EXIT.
021600     EXIT.
021700******************************************************************
021800 010-INITIALIZE-CONSTANTS.
021900     MOVE '00' TO WS-GA-RETURN-CODE.
022000     COMPUTE WC-ELITE-SIZE = WC-POPULATION-SIZE / 5.
022100     IF WC-ELITE-SIZE < 1
022200        MOVE 1 TO WC-ELITE-SIZE
022300     END-IF.
022400 010-EXIT.
022500     EXIT.
022600******************************************************************
022700*    GREEDY CANDIDATE CONSTRUCTION - USED TO SEED EVERY MEMBER   *
022800*    OF THE INITIAL POPULATION AND, AGAIN, BY THE FALLBACK RULE  *
022900******************************************************************
023000 300-BUILD-GREEDY-CANDIDATE.
023100     PERFORM 305-RESET-TEMP-SVC-COUNT THRU 305-EXIT.
023200     PERFORM 320-GREEDY-ASSIGN-ONE-VOL THRU 320-EXIT
023300         VARYING SUB-V FROM 1 BY 1
023400         UNTIL SUB-V > WS-VOL-COUNT.
023500 300-EXIT.
023600     EXIT.
023700 305-RESET-TEMP-SVC-COUNT.
023800     PERFORM 306-ZERO-ONE-TEMP-ENTRY THRU 306-EXIT
023900         VARYING SUB-S FROM 1 BY 1
024000         UNTIL SUB-S > WS-SVC-COUNT.
024100 305-EXIT.
024200     EXIT.
024300 306-ZERO-ONE-TEMP-ENTRY.
024400     MOVE ZERO TO WS-TMP-SVC-ENTRY (SUB-S).
024500 306-EXIT.
024600     EXIT.
024700 320-GREEDY-ASSIGN-ONE-VOL.
024800     MOVE ZERO TO WS-BUILD-ASG-SVC-IDX (SUB-V).
024900     MOVE 'NO ' TO WS-FOUND-ROOM-SW.
025000     IF VLT-PREF-COUNT (SUB-V) > ZERO
025100        PERFORM 330-TRY-PREFERRED-SVC THRU 330-EXIT
025200            VARYING SUB-PR FROM 1 BY 1
025300            UNTIL SUB-PR > VLT-PREF-COUNT (SUB-V)
025400               OR FOUND-ROOM
025500     END-IF.
025600     IF NOT FOUND-ROOM
025700        PERFORM 340-TRY-ANY-SVC THRU 340-EXIT
025800            VARYING SUB-S FROM 1 BY 1
025900            UNTIL SUB-S > WS-SVC-COUNT
026000               OR FOUND-ROOM
026100     END-IF.
026200 320-EXIT.
026300     EXIT.
026400 330-TRY-PREFERRED-SVC.
026500     MOVE VLT-PREF-SVC-IDX (SUB-V, SUB-PR) TO SUB-S.
026600     IF SUB-S > ZERO
026700        IF WS-TMP-SVC-ENTRY (SUB-S) < SVT-CAPACITY (SUB-S)
026800           ADD 1 TO WS-TMP-SVC-ENTRY (SUB-S)
026900           MOVE SUB-S TO WS-BUILD-ASG-SVC-IDX (SUB-V)
027000           MOVE 'YES' TO WS-FOUND-ROOM-SW
027100        END-IF
027200     END-IF.
027300 330-EXIT.
027400     EXIT.
027500 340-TRY-ANY-SVC.
027600     IF WS-TMP-SVC-ENTRY (SUB-S) < SVT-CAPACITY (SUB-S)
027700        ADD 1 TO WS-TMP-SVC-ENTRY (SUB-S)
027800        MOVE SUB-S TO WS-BUILD-ASG-SVC-IDX (SUB-V)
027900        MOVE 'YES' TO WS-FOUND-ROOM-SW
028000     END-IF.
028100 340-EXIT.
028200     EXIT.
028300******************************************************************
028400*    FITNESS EVALUATION - COST = (RANK-1) SQUARED FOR A          *
028500*    PREFERENCE MATCH, WC-MISS-PENALTY WHEN THE ASSIGNED         *
028600*    SERVICE IS NOT ON THE VOLUNTEER'S LIST AT ALL, NOTHING FOR  *
028700*    AN UNASSIGNED VOLUNTEER                                     *
028800******************************************************************
028900 400-EVALUATE-BUILD.
029000     MOVE ZERO TO WS-BUILD-COST.
029100     PERFORM 415-CALCULATE-COST-FOR-ONE THRU 415-EXIT
029200         VARYING SUB-V FROM 1 BY 1
029300         UNTIL SUB-V > WS-VOL-COUNT.
029400 400-EXIT.
029500     EXIT.
029600 415-CALCULATE-COST-FOR-ONE.
029700     MOVE WS-BUILD-ASG-SVC-IDX (SUB-V) TO WS-ASSIGNED-SVC-IDX.
029800     IF WS-ASSIGNED-SVC-IDX > ZERO
029900        PERFORM 416-FIND-RANK-IN-PREFS THRU 416-EXIT
030000        IF WS-FOUND-RANK > ZERO
030100           COMPUTE WS-RANK-MINUS-1 = WS-FOUND-RANK - 1
030200           COMPUTE WS-ONE-COST = WS-RANK-MINUS-1 ** 2
030300        ELSE
030400           MOVE WC-MISS-PENALTY TO WS-ONE-COST
030500        END-IF
030600        ADD WS-ONE-COST TO WS-BUILD-COST
030700     END-IF.
030800 415-EXIT.
030900     EXIT.
031000 416-FIND-RANK-IN-PREFS.
031100     MOVE ZERO TO WS-FOUND-RANK.
031200     MOVE 'NO ' TO WS-RANK-FOUND-SW.
031300     PERFORM 417-CHECK-ONE-PREF-SLOT THRU 417-EXIT
031400         VARYING SUB-PR FROM 1 BY 1
031500         UNTIL SUB-PR > VLT-PREF-COUNT (SUB-V)
031600            OR RANK-FOUND.
031700 416-EXIT.
031800     EXIT.
031900 417-CHECK-ONE-PREF-SLOT.
032000     IF VLT-PREF-SVC-IDX (SUB-V, SUB-PR)
032100                   EQUAL TO WS-ASSIGNED-SVC-IDX
032200        MOVE SUB-PR TO WS-FOUND-RANK
032300        MOVE 'YES' TO WS-RANK-FOUND-SW
032400     END-IF.
032500 417-EXIT.
032600     EXIT.
032700******************************************************************
032800*    INITIAL POPULATION - WC-POPULATION-SIZE IDENTICAL STARTING  *
032900*    SHOTS, EACH BUILT BY THE SAME GREEDY CONSTRUCTION - THEY    *
033000*    DIVERGE ONCE EVOLUTION BEGINS APPLYING CROSSOVER TO THEM    *
033100******************************************************************
033200 310-INIT-POPULATION.
033300     PERFORM 315-BUILD-ONE-INITIAL-MEMBER THRU 315-EXIT
033400         VARYING SUB-P FROM 1 BY 1
033500         UNTIL SUB-P > WC-POPULATION-SIZE.
033600 310-EXIT.
033700     EXIT.
033800 315-BUILD-ONE-INITIAL-MEMBER.
033900     PERFORM 300-BUILD-GREEDY-CANDIDATE THRU 300-EXIT.
034000     PERFORM 400-EVALUATE-BUILD THRU 400-EXIT.
034100     PERFORM 318-STORE-BUILD-INTO-POP THRU 318-EXIT.
034200 315-EXIT.
034300     EXIT.
034400 318-STORE-BUILD-INTO-POP.
034500     MOVE WS-BUILD-COST TO POP-COST (SUB-P).
034600     PERFORM 319-COPY-ONE-BUILD-SLOT THRU 319-EXIT
034700         VARYING SUB-V FROM 1 BY 1
034800         UNTIL SUB-V > WS-VOL-COUNT.
034900 318-EXIT.
035000     EXIT.
035100 319-COPY-ONE-BUILD-SLOT.
035200     MOVE WS-BUILD-ASG-SVC-IDX (SUB-V)
035300       TO POP-ASG-SVC-IDX (SUB-P, SUB-V).
035400 319-EXIT.
035500     EXIT.
035600******************************************************************
035700*    BEST-OF-POPULATION LOOKUP AND RUNNING-BEST BOOKKEEPING      *
035800******************************************************************
035900 420-SELECT-BEST-OF-POPULATION.
036000     MOVE 1 TO WS-BEST-POP-IDX.
036100     PERFORM 421-CHECK-ONE-POP-COST THRU 421-EXIT
036200         VARYING SUB-P FROM 2 BY 1
036300         UNTIL SUB-P > WC-POPULATION-SIZE.
036400 420-EXIT.
036500     EXIT.
036600 421-CHECK-ONE-POP-COST.
036700     IF POP-COST (SUB-P) < POP-COST (WS-BEST-POP-IDX)
036800        MOVE SUB-P TO WS-BEST-POP-IDX
036900     END-IF.
037000 421-EXIT.
037100     EXIT.
037200 425-COPY-POP-TO-RUNNING-BEST.
037300     MOVE POP-COST (WS-BEST-POP-IDX) TO WS-RB-COST.
037400     PERFORM 426-COPY-ONE-RB-SLOT THRU 426-EXIT
037500         VARYING SUB-V FROM 1 BY 1
037600         UNTIL SUB-V > WS-VOL-COUNT.
037700 425-EXIT.
037800     EXIT.
037900 426-COPY-ONE-RB-SLOT.
038000     MOVE POP-ASG-SVC-IDX (WS-BEST-POP-IDX, SUB-V)
038100       TO WS-RB-ASG-SVC-IDX (SUB-V).
038200 426-EXIT.
038300     EXIT.
038400******************************************************************
038500*    EVOLUTION LOOP - 500 GENERATIONS OR 50-GENERATION           *
038600*    STAGNATION, WHICHEVER COMES FIRST                           *
038700******************************************************************
038800 500-EVOLVE-GENERATIONS.
038900     MOVE ZERO TO WS-GENERATION-NO.
039000     MOVE ZERO TO WS-STAGNATION-CTR.
039100     PERFORM 510-RUN-ONE-GENERATION THRU 510-EXIT
039200         VARYING WS-GENERATION-NO FROM 1 BY 1
039300         UNTIL WS-GENERATION-NO > WC-GENERATIONS
039400            OR WS-STAGNATION-CTR NOT LESS THAN WC-STAGNATION-LIMIT.
039500 500-EXIT.
039600     EXIT.
039700 510-RUN-ONE-GENERATION.
039800     PERFORM 530-SORT-POPULATION-BY-COST THRU 530-EXIT.
039900     PERFORM 520-COPY-ELITE-INTO-NEXT-GEN THRU 520-EXIT.
040000     PERFORM 540-BUILD-ONE-CHILD THRU 540-EXIT
040100         VARYING SUB-N FROM 2 BY 1
040200         UNTIL SUB-N > WC-POPULATION-SIZE.
040300     PERFORM 560-REPLACE-POPULATION THRU 560-EXIT.
040400     PERFORM 420-SELECT-BEST-OF-POPULATION THRU 420-EXIT.
040500     IF POP-COST (WS-BEST-POP-IDX) < WS-RB-COST
040600        PERFORM 425-COPY-POP-TO-RUNNING-BEST THRU 425-EXIT
040700        MOVE ZERO TO WS-STAGNATION-CTR
040800     ELSE
040900        ADD 1 TO WS-STAGNATION-CTR
041000     END-IF.
041100 510-EXIT.
041200     EXIT.
041300******************************************************************
041400*    ELITISM - THE RUNNING BEST ALWAYS SURVIVES INTO SLOT ONE OF *
041500*    THE NEXT GENERATION UNCHANGED AND UNEVALUATED AGAIN         *
041600******************************************************************
041700 520-COPY-ELITE-INTO-NEXT-GEN.
041800     MOVE WS-RB-COST TO NXT-COST (1).
041900     PERFORM 521-COPY-ONE-ELITE-SLOT THRU 521-EXIT
042000         VARYING SUB-V FROM 1 BY 1
042100         UNTIL SUB-V > WS-VOL-COUNT.
042200 520-EXIT.
042300     EXIT.
042400 521-COPY-ONE-ELITE-SLOT.
042500     MOVE WS-RB-ASG-SVC-IDX (SUB-V) TO NXT-ASG-SVC-IDX (1, SUB-V).
042600 521-EXIT.
042700     EXIT.
042800******************************************************************
042900*    RANK TABLE - SORTS POPULATION SUBSCRIPTS ASCENDING BY COST  *
043000*    SO SELECTION CAN PICK UNIFORMLY OUT OF THE TOP WC-ELITE-    *
043100*    SIZE ENTRIES.  IN-PLACE STRAIGHT BUBBLE SORT - SAME HABIT   *
043200*    AS THIS PROGRAM'S ORIGINAL ARRAY-SORT PARAGRAPH, JUST ON A  *
043300*    TWO-FIELD ENTRY INSTEAD OF A PLAIN NUMBER                   *
043400******************************************************************
043500 530-SORT-POPULATION-BY-COST.
043600     PERFORM 531-INIT-ONE-RANK-ENTRY THRU 531-EXIT
043700         VARYING SUB-P FROM 1 BY 1
043800         UNTIL SUB-P > WC-POPULATION-SIZE.
043900     PERFORM 535-BUBBLE-SORT-PASS THRU 535-EXIT
044000         VARYING SUB-R FROM 1 BY 1
044100         UNTIL SUB-R NOT LESS THAN WC-POPULATION-SIZE.
044200 530-EXIT.
044300     EXIT.
044400 531-INIT-ONE-RANK-ENTRY.
044500     MOVE SUB-P TO RNK-POP-IDX (SUB-P).
044600     MOVE POP-COST (SUB-P) TO RNK-COST (SUB-P).
044700 531-EXIT.
044800     EXIT.
044900 535-BUBBLE-SORT-PASS.
045000     PERFORM 536-BUBBLE-COMPARE-SWAP THRU 536-EXIT
045100         VARYING SUB-K FROM 1 BY 1
045200         UNTIL SUB-K NOT LESS THAN WC-POPULATION-SIZE - SUB-R.
045300 535-EXIT.
045400     EXIT.
045500 536-BUBBLE-COMPARE-SWAP.
045600     IF RNK-COST (SUB-K) > RNK-COST (SUB-K + 1)
045700        MOVE RNK-COST    (SUB-K)     TO WS-SWAP-COST
045800        MOVE RNK-POP-IDX (SUB-K)     TO WS-SWAP-POP-IDX
045900        MOVE RNK-COST    (SUB-K + 1) TO RNK-COST    (SUB-K)
046000        MOVE RNK-POP-IDX (SUB-K + 1) TO RNK-POP-IDX (SUB-K)
046100        MOVE WS-SWAP-COST            TO RNK-COST    (SUB-K + 1)
046200        MOVE WS-SWAP-POP-IDX         TO RNK-POP-IDX (SUB-K + 1)
046300     END-IF.
046400 536-EXIT.
046500     EXIT.
046600******************************************************************
046700*    SELECTION RULE - UNIFORM RANDOM PICK OUT OF THE TOP         *
046800*    WC-ELITE-SIZE ENTRIES OF THE RANK TABLE                     *
046900******************************************************************
047000 550-SELECT-PARENT.
047100     MOVE WC-ELITE-SIZE TO WS-RANDOM-RANGE-N.
047200     PERFORM 910-RANDOM-IN-RANGE THRU 910-EXIT.
047300     MOVE WS-RANDOM-RESULT TO SUB-R.
047400     MOVE RNK-POP-IDX (SUB-R) TO WS-SELECTED-PARENT-IDX.
047500 550-EXIT.
047600     EXIT.
047700******************************************************************
047800*    CHILD CONSTRUCTION - SELECT TWO PARENTS, CROSS THEM, SCORE  *
047900*    THE RESULT, FILE IT INTO THE NEXT GENERATION                *
048000******************************************************************
048100 540-BUILD-ONE-CHILD.
048200     PERFORM 550-SELECT-PARENT THRU 550-EXIT.
048300     MOVE WS-SELECTED-PARENT-IDX TO WS-PARENT-1-IDX.
048400     PERFORM 550-SELECT-PARENT THRU 550-EXIT.
048500     MOVE WS-SELECTED-PARENT-IDX TO WS-PARENT-2-IDX.
048600     PERFORM 570-CROSSOVER THRU 570-EXIT.
048700     PERFORM 400-EVALUATE-BUILD THRU 400-EXIT.
048800     MOVE WS-BUILD-COST TO NXT-COST (SUB-N).
048900     PERFORM 545-COPY-ONE-CHILD-SLOT THRU 545-EXIT
049000         VARYING SUB-V FROM 1 BY 1
049100         UNTIL SUB-V > WS-VOL-COUNT.
049200 540-EXIT.
049300     EXIT.
049400 545-COPY-ONE-CHILD-SLOT.
049500     MOVE WS-BUILD-ASG-SVC-IDX (SUB-V)
049600       TO NXT-ASG-SVC-IDX (SUB-N, SUB-V).
049700 545-EXIT.
049800     EXIT.
049900******************************************************************
050000*    CROSSOVER RULE - FOR EACH VOLUNTEER, AN INDEPENDENT COIN    *
050100*    FLIP PICKS WHICH PARENT'S ASSIGNMENT IS TRIED FIRST; IF     *
050200*    THAT SERVICE HAS NO ROOM LEFT IN THE CHILD BEING BUILT,     *
050300*    FALL THROUGH TO THE FIRST SERVICE WITH ROOM IN MASTER       *
050400*    ORDER RATHER THAN LEAVE THE VOLUNTEER UNASSIGNED            *
050500******************************************************************
050600 570-CROSSOVER.
050700     PERFORM 305-RESET-TEMP-SVC-COUNT THRU 305-EXIT.
050800     PERFORM 575-CROSSOVER-ONE-VOL THRU 575-EXIT
050900         VARYING SUB-V FROM 1 BY 1
051000         UNTIL SUB-V > WS-VOL-COUNT.
051100 570-EXIT.
051200     EXIT.
051300 575-CROSSOVER-ONE-VOL.
051400     MOVE ZERO TO WS-BUILD-ASG-SVC-IDX (SUB-V).
051500     MOVE 'NO ' TO WS-FOUND-ROOM-SW.
051600     MOVE 2 TO WS-RANDOM-RANGE-N.
051700     PERFORM 910-RANDOM-IN-RANGE THRU 910-EXIT.
051800     IF WS-RANDOM-RESULT = 1
051900        MOVE POP-ASG-SVC-IDX (WS-PARENT-1-IDX, SUB-V)
052000          TO WS-CROSS-CHOICE
052100     ELSE
052200        MOVE POP-ASG-SVC-IDX (WS-PARENT-2-IDX, SUB-V)
052300          TO WS-CROSS-CHOICE
052400     END-IF.
052500     IF WS-CROSS-CHOICE > ZERO
052600        IF WS-TMP-SVC-ENTRY (WS-CROSS-CHOICE)
052700                     < SVT-CAPACITY (WS-CROSS-CHOICE)
052800           ADD 1 TO WS-TMP-SVC-ENTRY (WS-CROSS-CHOICE)
052900           MOVE WS-CROSS-CHOICE TO WS-BUILD-ASG-SVC-IDX (SUB-V)
053000           MOVE 'YES' TO WS-FOUND-ROOM-SW
053100        END-IF
053200     END-IF.
053300     IF NOT FOUND-ROOM
053400        PERFORM 340-TRY-ANY-SVC THRU 340-EXIT
053500            VARYING SUB-S FROM 1 BY 1
053600            UNTIL SUB-S > WS-SVC-COUNT
053700               OR FOUND-ROOM
053800     END-IF.
053900 575-EXIT.
054000     EXIT.
054100******************************************************************
054200*    GENERATION REPLACEMENT - NEXT GENERATION BECOMES CURRENT    *
054300******************************************************************
054400 560-REPLACE-POPULATION.
054500     PERFORM 561-COPY-ONE-NEXT-GEN-MEMBER THRU 561-EXIT
054600         VARYING SUB-N FROM 1 BY 1
054700         UNTIL SUB-N > WC-POPULATION-SIZE.
054800 560-EXIT.
054900     EXIT.
055000 561-COPY-ONE-NEXT-GEN-MEMBER.
055100     MOVE NXT-COST (SUB-N) TO POP-COST (SUB-N).
055200     PERFORM 562-COPY-ONE-NEXT-GEN-SLOT THRU 562-EXIT
055300         VARYING SUB-V FROM 1 BY 1
055400         UNTIL SUB-V > WS-VOL-COUNT.
055500 561-EXIT.
055600     EXIT.
055700 562-COPY-ONE-NEXT-GEN-SLOT.
055800     MOVE NXT-ASG-SVC-IDX (SUB-N, SUB-V)
055900       TO POP-ASG-SVC-IDX (SUB-N, SUB-V).
056000 562-EXIT.
056100     EXIT.
056200******************************************************************
056300*    CAPACITY VALIDATION - WALK THE RETAINED BEST ONCE; THE      *
056400*    FIRST ASSIGNMENT THAT WOULD PUSH A SERVICE OVER CAPACITY    *
056500*    CONDEMNS THE WHOLE CANDIDATE                                *
056600******************************************************************
056700 600-VALIDATE-BEST.
056800     PERFORM 305-RESET-TEMP-SVC-COUNT THRU 305-EXIT.
056900     MOVE 'YES' TO WS-VALID-SW.
057000     PERFORM 605-CHECK-ONE-RB-SLOT THRU 605-EXIT
057100         VARYING SUB-V FROM 1 BY 1
057200         UNTIL SUB-V > WS-VOL-COUNT
057300            OR BEST-IS-INVALID.
057400     IF BEST-IS-INVALID
057500        PERFORM 610-APPLY-FALLBACK THRU 610-EXIT
057600     END-IF.
057700 600-EXIT.
057800     EXIT.
057900 605-CHECK-ONE-RB-SLOT.
058000     MOVE WS-RB-ASG-SVC-IDX (SUB-V) TO SUB-S.
058100     IF SUB-S > ZERO
058200        IF WS-TMP-SVC-ENTRY (SUB-S)
058300                     NOT LESS THAN SVT-CAPACITY (SUB-S)
058400           MOVE 'NO ' TO WS-VALID-SW
058450        ELSE
058460           ADD 1 TO WS-TMP-SVC-ENTRY (SUB-S)
058600        END-IF
058700     END-IF.
058800 605-EXIT.
058900     EXIT.
059000******************************************************************
059100*    FALLBACK RULE - THE RETAINED BEST FAILED VALIDATION, SO     *
059200*    DISCARD IT AND SUBSTITUTE ONE MORE GREEDY CANDIDATE         *
059300******************************************************************
059400 610-APPLY-FALLBACK.
059500     PERFORM 300-BUILD-GREEDY-CANDIDATE THRU 300-EXIT.
059600     PERFORM 400-EVALUATE-BUILD THRU 400-EXIT.
059700     MOVE WS-BUILD-COST TO WS-RB-COST.
059800     PERFORM 615-COPY-ONE-FALLBACK-SLOT THRU 615-EXIT
059900         VARYING SUB-V FROM 1 BY 1
060000         UNTIL SUB-V > WS-VOL-COUNT.
060100     MOVE '04' TO WS-GA-RETURN-CODE.
060200 610-EXIT.
060300     EXIT.
060400 615-COPY-ONE-FALLBACK-SLOT.
060500     MOVE WS-BUILD-ASG-SVC-IDX (SUB-V) TO WS-RB-ASG-SVC-IDX (SUB-V).
060600 615-EXIT.
060700     EXIT.
060800******************************************************************
060900*    POST FINAL PER-SERVICE ASSIGNED COUNTS FOR VOLAPPL'S        *
061000*    SERVICE-SUMMARY-FILE CONTROL BREAK                          *
061100******************************************************************
061200 650-ACCUMULATE-SERVICE-COUNTS.
061300     PERFORM 651-ZERO-ONE-ASSIGNED-COUNT THRU 651-EXIT
061400         VARYING SUB-S FROM 1 BY 1
061500         UNTIL SUB-S > WS-SVC-COUNT.
061600     PERFORM 655-POST-ONE-RB-SLOT THRU 655-EXIT
061700         VARYING SUB-V FROM 1 BY 1
061800         UNTIL SUB-V > WS-VOL-COUNT.
061900     PERFORM 658-SET-ONE-CAP-SWITCH THRU 658-EXIT
062000         VARYING SUB-S FROM 1 BY 1
062100         UNTIL SUB-S > WS-SVC-COUNT.
062200 650-EXIT.
062300     EXIT.
062400 651-ZERO-ONE-ASSIGNED-COUNT.
062500     MOVE ZERO TO SVT-ASSIGNED-COUNT (SUB-S).
062600 651-EXIT.
062700     EXIT.
062800 655-POST-ONE-RB-SLOT.
062900     MOVE WS-RB-ASG-SVC-IDX (SUB-V) TO SUB-S.
063000     IF SUB-S > ZERO
063100        ADD 1 TO SVT-ASSIGNED-COUNT (SUB-S)
063200     END-IF.
063300 655-EXIT.
063400     EXIT.
063500 658-SET-ONE-CAP-SWITCH.
063600     IF SVT-ASSIGNED-COUNT (SUB-S) NOT LESS THAN SVT-CAPACITY (SUB-S)
063700        MOVE 'Y' TO SVT-CAP-SW (SUB-S)
063800     ELSE
063900        MOVE 'N' TO SVT-CAP-SW (SUB-S)
064000     END-IF.
064100 658-EXIT.
064200     EXIT.
064300******************************************************************
064400*    BUILD THE FINAL RESULT TABLE HANDED BACK TO VOLAPPL - ONE   *
064500*    ENTRY PER VOLUNTEER, RANK AND COST RESOLVED FRESH SO THE    *
064600*    REPORT NEVER RELIES ON A STALE EVALUATION                   *
064700******************************************************************
064800 800-BUILD-FINAL-RESULT.
064900     MOVE ZERO TO WS-BEST-TOTAL-COST.
065000     MOVE ZERO TO WS-BEST-ASSIGNED-CTR.
065100     PERFORM 805-BUILD-ONE-FINAL-SLOT THRU 805-EXIT
065200         VARYING SUB-V FROM 1 BY 1
065300         UNTIL SUB-V > WS-VOL-COUNT.
065400 800-EXIT.
065500     EXIT.
065600 805-BUILD-ONE-FINAL-SLOT.
065700     MOVE WS-RB-ASG-SVC-IDX (SUB-V) TO SUB-S.
065800     MOVE SUB-S TO BRT-SVC-IDX (SUB-V).
065900     IF SUB-S > ZERO
066000        ADD 1 TO WS-BEST-ASSIGNED-CTR
066100        MOVE SUB-S TO WS-ASSIGNED-SVC-IDX
066200        PERFORM 416-FIND-RANK-IN-PREFS THRU 416-EXIT
066300        MOVE WS-FOUND-RANK TO BRT-PREF-RANK (SUB-V)
066400        IF WS-FOUND-RANK > ZERO
066500           COMPUTE WS-RANK-MINUS-1 = WS-FOUND-RANK - 1
066600           COMPUTE WS-ONE-COST = WS-RANK-MINUS-1 ** 2
066700        ELSE
066800           MOVE WC-MISS-PENALTY TO WS-ONE-COST
066900        END-IF
067000        MOVE WS-ONE-COST TO BRT-COST (SUB-V)
067100        ADD WS-ONE-COST TO WS-BEST-TOTAL-COST
067200     ELSE
067300        MOVE ZERO TO BRT-PREF-RANK (SUB-V)
067400        MOVE ZERO TO BRT-COST (SUB-V)
067500     END-IF.
067600 805-EXIT.
067700     EXIT.
067800******************************************************************
067900*    IN-HOUSE RANDOM NUMBER GENERATOR                            *
068000******************************************************************
068100 900-NEXT-RANDOM-SEED.
068200     COMPUTE WS-RANDOM-PRODUCT =
068300              WS-RANDOM-SEED * WC-RANDOM-MULTIPLIER.
068400     DIVIDE WS-RANDOM-PRODUCT BY WC-RANDOM-MODULUS
068500         GIVING WS-RANDOM-DISCARD-Q
068600         REMAINDER WS-RANDOM-SEED.
068700 900-EXIT.
068800     EXIT.
068900 910-RANDOM-IN-RANGE.
069000*    RETURNS A UNIFORM RESULT IN 1 THRU WS-RANDOM-RANGE-N, SET
069100*    BY THE CALLING PARAGRAPH BEFORE THIS ONE IS PERFORMED.
069200     PERFORM 900-NEXT-RANDOM-SEED THRU 900-EXIT.
069300     DIVIDE WS-RANDOM-SEED BY WS-RANDOM-RANGE-N
069400         GIVING WS-RANDOM-DISCARD-Q2
069500         REMAINDER WS-RANDOM-RESULT.
069600     ADD 1 TO WS-RANDOM-RESULT.
069700 910-EXIT.
069800     EXIT.
