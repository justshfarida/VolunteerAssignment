000100******************************************************************
000200*                                                                *
000300*    WBSTTBL  --  ASSIGNMENT RESULT RECORDS, GA TUNING KNOBS,   *
000400*                 AND THE BEST-CANDIDATE RESULT TABLE           *
000500*                                                                *
000600*    DESCRIBES THE TWO OUTPUT RECORDS (ASSIGNMENT-FILE DETAIL    *
000700*    AND SERVICE-SUMMARY-FILE CONTROL-BREAK LINE) WRITTEN BY     *
000800*    VOLAPPL, THE TUNING CONSTANTS THAT GOVERN VOLGENA'S         *
000900*    EVOLUTION LOOP, AND THE BEST-RESULT TABLE VOLGENA HANDS     *
001000*    BACK TO VOLAPPL OVER LINKAGE (ONE ENTRY PER VOLUNTEER, SAME *
001100*    SUBSCRIPT AS WS-VOL-TABLE IN WVOLTBL).                      *
001200*                                                                *
001300*    MAINTENANCE LOG                                             *
001400*    ----------------                                            *
001500*    06-18-87  R.OKAFOR     ORIGINAL CUT FOR VOLASSGN PROJECT    *
001600*    08-30-90  R.OKAFOR     ADDED WC-STAGNATION-LIMIT AFTER      *
001700*                           EVOLUTION RAN ALL 500 GENERATIONS    *
001800*                           WITH NO IMPROVEMENT PAST GEN 80      *
001900*                           ON THE WINTER DRIVE TEST FILE        *
002000*    11-20-98  T.MASCARI    Y2K REVIEW - NO DATE FIELDS IN THIS  *
002100*                           MEMBER, NO CHANGE REQUIRED           *
002200*    06-23-03  P.LUNDQUIST  WS-BEST-RESULT NOW SIZED OFF         *
002300*                           WC-MAX-VOLUNTEERS (SEE WVOLTBL),     *
002400*                           TICKET VC-114                        *
002500******************************************************************
002600
002700******************************************************************
002800*    GENETIC-ALGORITHM TUNING CONSTANTS                         *
002900******************************************************************
003000
003100     01  WS-GA-CONTROLS.
003200         05  WC-POPULATION-SIZE       PIC 9(03) COMP VALUE 100.
003300         05  WC-GENERATIONS           PIC 9(03) COMP VALUE 500.
003400         05  WC-STAGNATION-LIMIT      PIC 9(02) COMP VALUE 50.
003500         05  WC-ELITE-SIZE            PIC 9(03) COMP VALUE ZERO.
003600*            MAX(1, WC-POPULATION-SIZE / 5) - COMPUTED ONCE BY
003700*            VOLGENA'S 010-INITIALIZE-CONSTANTS, NOT A LITERAL.
003800         05  WC-MISS-PENALTY          PIC 9(04) COMP VALUE 40.
003900*            COST CHARGED WHEN THE ASSIGNED SERVICE IS NOT ON
004000*            THE VOLUNTEER'S NORMALIZED PREFERENCE LIST AT ALL -
004100*            DOCUMENTED BY THE ORIGINAL AUTHORS AS "10 TIMES THE
004200*            COST OF A THIRD-CHOICE MISS SQUARED" (10 * 2 ** 2).
004300         05  WS-GA-RETURN-CODE        PIC X(02) VALUE '00'.
004400             88  GA-RUN-OK                       VALUE '00'.
004500             88  GA-RUN-USED-FALLBACK            VALUE '04'.
004550         05  FILLER                   PIC X(04).
004600
004700******************************************************************
004800*    ASSIGNMENT-FILE OUTPUT RECORD - 76 BYTES, FIXED             *
004900******************************************************************
005000
005100     01  WS-ASG-FILE-REC.
005200         05  ASG-VOL-ID-OUT           PIC X(10).
005300         05  ASG-VOL-NAME-OUT         PIC X(30).
005400         05  ASG-SVC-NAME-OUT         PIC X(30).
005500         05  ASG-PREF-RANK-OUT        PIC 9(02).
005600         05  ASG-COST-OUT             PIC 9(04).
005700
005800******************************************************************
005900*    SERVICE-SUMMARY-FILE OUTPUT RECORD - 38 BYTES, FIXED        *
006000******************************************************************
006100
006200     01  WS-SUM-FILE-REC.
006300         05  SUM-SVC-NAME-OUT         PIC X(30).
006400         05  SUM-ASSIGNED-COUNT-OUT   PIC 9(04).
006500         05  SUM-CAPACITY-OUT         PIC 9(04).
006600
006700******************************************************************
006800*    BEST-RESULT WORKING-STORAGE TABLE - ONE ENTRY PER           *
006900*    VOLUNTEER, SAME FILE-ORDER SUBSCRIPT AS WS-VOL-TABLE        *
007000******************************************************************
007100
007200     01  WS-BEST-RESULT.
007300         05  WS-BEST-TOTAL-COST       PIC 9(09) COMP VALUE ZERO.
007400*            SCRATCH FITNESS TOTAL FOR THE RETAINED CANDIDATE -
007500*            NOT ITSELF AN OUTPUT FIELD, SUMMED ACROSS ASSIGNED
007600*            VOLUNTEERS ONLY (AN UNASSIGNED VOLUNTEER CONTRIBUTES
007700*            NOTHING TO THIS TOTAL).
007800         05  WS-BEST-ASSIGNED-CTR     PIC 9(04) COMP VALUE ZERO.
007900         05  WS-BEST-ENTRY OCCURS 300 TIMES
008000                          INDEXED BY BST-IDX.
008100             10  BRT-SVC-IDX          PIC 9(03) COMP VALUE ZERO.
008200*                SUBSCRIPT INTO WS-SVC-TABLE, ZERO IF THE
008300*                VOLUNTEER WAS LEFT UNASSIGNED.
008400             10  BRT-PREF-RANK        PIC 9(02) COMP VALUE ZERO.
008500             10  BRT-COST             PIC 9(04) COMP VALUE ZERO.
008600             10  FILLER               PIC X(05).
008700
008800     01  WS-SUM-WORK-FIELDS.
008900         05  WS-SUM-GRAND-ASSIGNED    PIC 9(05) COMP VALUE ZERO.
009000         05  WS-SUM-GRAND-CAPACITY    PIC 9(06) COMP VALUE ZERO.
