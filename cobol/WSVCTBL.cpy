000100******************************************************************
000200*                                                                *
000300*    WSVCTBL  --  SERVICE CAPACITY MASTER RECORD AND TABLE       *
000400*                                                                *
000500*    DESCRIBES THE SERVICE-FILE INPUT RECORD (THE CAPACITY       *
000600*    MASTER LOADED ONCE PER RUN) AND THE WORKING-STORAGE TABLE   *
000700*    BUILT FROM IT.  THE TABLE IS THE "CANONICAL SERVICE" LIST - *
000800*    EVERY VOLUNTEER PREFERENCE IS RESOLVED AGAINST THIS SAME    *
000900*    TABLE SO CAPACITY COUNTS STAY CONSISTENT ACROSS THE RUN.    *
001000*                                                                *
001100*    COPY THIS MEMBER INTO VOLAPPL (WHICH LOADS IT FROM          *
001200*    SERVICE-FILE) AND INTO VOLGENA'S LINKAGE SECTION (WHICH     *
001300*    RECEIVES IT BY REFERENCE AND NEVER REBUILDS IT).            *
001400*                                                                *
001500*    MAINTENANCE LOG                                             *
001600*    ----------------                                            *
001700*    06-15-87  R.OKAFOR     ORIGINAL CUT FOR VOLASSGN PROJECT    *
001800*    02-09-94  R.OKAFOR     WC-MAX-SERVICES RAISED 20 TO 30      *
001900*                           FOR REGIONAL CONSOLIDATION, REQ VA-41*
002000*    11-20-98  T.MASCARI    Y2K REVIEW - NO DATE FIELDS IN THIS  *
002100*                           MEMBER, NO CHANGE REQUIRED           *
002200*    06-23-03  P.LUNDQUIST  RAISED WC-MAX-SERVICES 30 TO 50 PER  *
002300*                           VOLUNTEER CENTER REQUEST VC-114      *
002350******************************************************************
002360
002400     01  WS-SVC-CONSTANTS.
002500         05  WC-MAX-SERVICES          PIC 9(3)  COMP VALUE 50.
002600*            MAXIMUM DISTINCT SERVICES THE MASTER TABLE HOLDS.
002650         05  FILLER                   PIC X(04).
002700
002800******************************************************************
002900*    SERVICE-FILE RECORD IMAGE - 34 BYTES, FIXED, SEQUENTIAL     *
003000******************************************************************
003100
003200     01  WS-SVC-FILE-REC.
003300         05  SVC-NAME-IN              PIC X(30).
003400         05  SVC-CAPACITY-IN          PIC X(04).
003500         05  SVC-CAPACITY-IN-N REDEFINES SVC-CAPACITY-IN
003600                                      PIC 9(04).
003700*            READ AS ALPHANUMERIC FIRST SO A NON-NUMERIC MASTER
003800*            CARD CAN BE TRAPPED BEFORE IT BLOWS UP A COMPUTE -
003900*            SAME DEFENSIVE-READ HABIT USED ELSEWHERE IN THIS
003950*            SHOP'S LAYOUTS.
004000
004100******************************************************************
004200*    SERVICE WORKING-STORAGE TABLE - LOADED ONCE, READ MANY      *
004300******************************************************************
004400
004500     01  WS-SVC-TABLE.
004600         05  WS-SVC-COUNT             PIC 9(03) COMP VALUE ZERO.
004700*            NUMBER OF SERVICE-TABLE ENTRIES ACTUALLY IN USE.
004800         05  WS-SVC-ENTRY OCCURS 50 TIMES
004900                          INDEXED BY SVC-IDX, SVC-IDX-2.
005000             10  SVT-NAME             PIC X(30).
005100             10  SVT-CAPACITY         PIC 9(04).
005200             10  SVT-ASSIGNED-COUNT   PIC 9(04) COMP.
005300*                RUNNING COUNT OF VOLUNTEERS ASSIGNED TO THIS
005400*                SERVICE IN THE CANDIDATE CURRENTLY BEING BUILT
005500*                OR VALIDATED - RESET BY THE CALLER PARAGRAPH
005600*                BEFORE EACH WALK, NEVER CARRIED ACROSS WALKS.
005700             10  SVT-CAP-SW           PIC X(01) VALUE 'N'.
005800                 88  SVT-AT-CAPACITY            VALUE 'Y'.
005900                 88  SVT-HAS-ROOM               VALUE 'N'.
006000             10  FILLER               PIC X(09).
006100
006200     01  WS-SVC-WORK-FIELDS.
006300         05  WS-SVC-EOF-SW            PIC X(03) VALUE 'NO '.
006400             88  SVC-EOF                        VALUE 'YES'.
006500         05  WS-SVC-READ-CTR          PIC 9(05) COMP VALUE ZERO.
