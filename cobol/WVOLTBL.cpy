000100******************************************************************
000200*                                                                *
000300*    WVOLTBL  --  VOLUNTEER PREFERENCE RECORD AND TABLE          *
000400*                                                                *
000500*    DESCRIBES THE VOLUNTEER-FILE INPUT RECORD (ID, NAME, AND    *
000600*    UP TO TEN ORDERED SERVICE PREFERENCES, RANK 1 FIRST) AND    *
000700*    THE WORKING-STORAGE TABLE BUILT FROM IT ONCE THE RAW        *
000800*    PREFERENCE NAMES HAVE BEEN NORMALIZED AGAINST WS-SVC-TABLE  *
000900*    (SEE WSVCTBL) INTO SERVICE-TABLE SUBSCRIPTS.  VOLGENA NEVER *
001000*    SEARCHES ON A SERVICE NAME - ONLY ON THE SUBSCRIPT STORED   *
001100*    HERE BY VOLAPPL'S NORMALIZE STEP.                           *
001200*                                                                *
001300*    MAINTENANCE LOG                                             *
001400*    ----------------                                            *
001500*    06-15-87  R.OKAFOR     ORIGINAL CUT FOR VOLASSGN PROJECT    *
001600*    02-09-94  R.OKAFOR     WC-MAX-VOLUNTEERS RAISED 100 TO 150  *
001700*                           FOR REGIONAL CONSOLIDATION, REQ VA-41*
001800*    11-20-98  T.MASCARI    Y2K REVIEW - NO DATE FIELDS IN THIS  *
001900*                           MEMBER, NO CHANGE REQUIRED           *
002000*    06-23-03  P.LUNDQUIST  RAISED WC-MAX-VOLUNTEERS 150 TO 300  *
002100*                           SAME REQUEST AS WSVCTBL, TICKET VC-114*
002150******************************************************************
002160
002200     01  WS-VOL-CONSTANTS.
002300         05  WC-MAX-VOLUNTEERS        PIC 9(3)  COMP VALUE 300.
002400*            MAXIMUM VOLUNTEERS THE ROSTER TABLE HOLDS.
002500         05  WC-MAX-PREFS             PIC 9(2)  COMP VALUE 10.
002600*            PREFERENCE SLOTS PER VOLUNTEER - FIXED BY THE INPUT
002700*            LAYOUT, NOT A TUNING KNOB.
002750         05  FILLER                   PIC X(04).
002800
002900******************************************************************
003000*    VOLUNTEER-FILE RECORD IMAGE - 342 BYTES, FIXED, SEQUENTIAL  *
003100******************************************************************
003200
003300     01  WS-VOL-FILE-REC.
003400         05  VOL-ID-IN                PIC X(10).
003500         05  VOL-NAME-IN              PIC X(30).
003600         05  VOL-PREF-COUNT-IN        PIC X(02).
003700         05  VOL-PREF-COUNT-IN-N REDEFINES VOL-PREF-COUNT-IN
003800                                      PIC 9(02).
003900*            READ AS ALPHANUMERIC FIRST, SAME REASON AS THE
004000*            SERVICE CAPACITY FIELD IN WSVCTBL.
004100         05  VOL-PREF-NAME-IN         PIC X(30)
004200                          OCCURS 10 TIMES
004300                          INDEXED BY PRF-IDX-IN.
004400         05  VOL-PREF-BLOCK-IN REDEFINES VOL-PREF-NAME-IN
004500                                      PIC X(300).
004600*            FLAT VIEW OF THE WHOLE PREFERENCE BLOCK, USED WHEN
004700*            A PARAGRAPH NEEDS TO BLANK OR COPY ALL TEN SLOTS IN
004800*            ONE MOVE INSTEAD OF A TEN-PASS LOOP.
004900
005000******************************************************************
005100*    VOLUNTEER WORKING-STORAGE TABLE - ONE ENTRY PER ROSTER LINE *
005200*    IN FILE ORDER, PREFERENCES ALREADY NORMALIZED TO SERVICE    *
005300*    TABLE SUBSCRIPTS (ZERO-FILLED TRAILING SLOTS = UNUSED)      *
005400******************************************************************
005500
005600     01  WS-VOL-TABLE.
005700         05  WS-VOL-COUNT             PIC 9(03) COMP VALUE ZERO.
005800*            NUMBER OF VOLUNTEER-TABLE ENTRIES ACTUALLY IN USE.
005900         05  WS-VOL-ENTRY OCCURS 300 TIMES
006000                          INDEXED BY VOL-IDX, VOL-IDX-2.
006100             10  VLT-ID                PIC X(10).
006200             10  VLT-NAME              PIC X(30).
006300             10  VLT-PREF-COUNT        PIC 9(02) COMP.
006400*                COUNT OF PREFERENCES REMAINING AFTER NORMALIZE -
006500*                MAY BE LESS THAN THE INPUT COUNT WHEN A NAMED
006600*                SERVICE WAS NOT FOUND ON WS-SVC-TABLE.
006700             10  VLT-PREF-SVC-IDX     PIC 9(03) COMP
006800                          OCCURS 10 TIMES
006900                          INDEXED BY PRF-IDX.
007000*                SERVICE-TABLE SUBSCRIPT FOR THIS RANK, RANK 1
007100*                FIRST; ZERO MEANS THE SLOT IS UNUSED.
007200             10  FILLER                PIC X(08).
007300
007400     01  WS-VOL-WORK-FIELDS.
007500         05  WS-VOL-EOF-SW            PIC X(03) VALUE 'NO '.
007600             88  VOL-EOF                        VALUE 'YES'.
007700         05  WS-VOL-READ-CTR          PIC 9(05) COMP VALUE ZERO.
007800         05  WS-VOL-DROPPED-PREF-CTR  PIC 9(05) COMP VALUE ZERO.
007900*            COUNT OF PREFERENCE LINES DROPPED BY NORMALIZE
008000*            BECAUSE THE NAMED SERVICE WAS NOT ON THE MASTER -
008100*            SHOWN ON THE END-OF-JOB DIAGNOSTIC DISPLAY.
